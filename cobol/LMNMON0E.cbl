?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =LMNLIB
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000100
000200 IDENTIFICATION DIVISION.
000300
000400 PROGRAM-ID.         LMNMON0M.
000500 AUTHOR.             H. ROSSKAMP.
000600 INSTALLATION.       WSOFT ANWENDUNGSENTWICKLUNG, ABT. BETRIEBSUEBERW.
000700 DATE-WRITTEN.       1987-06-02.
000800 DATE-COMPILED.
000900 SECURITY.           NUR FUER INTERNEN BETRIEBSGEBRAUCH.
001000
001100*****************************************************************
001200* Letzte Aenderung :: 2003-07-15
001300* Letzte Version   :: B.02.02
001400* Kurzbeschreibung :: Verarbeitungsmodul LOGWATCH - Scan/Match/
001500*                     Tally fuer eine ueberwachte Log-Datei
001600* Auftrag          :: LOGWATCH-1 LOGWATCH-7 LOGWATCH-14
001700*                     12345678901234567
001800* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
001900*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002000*----------------------------------------------------------------*
002100* Vers.    | Datum      | von | Kommentar                        *
002200*----------|------------|-----|----------------------------------*
002300* A.00.00 | 1987-06-02 | hrs | Neuerstellung                      LMN0001
002400* A.00.01 | 1987-09-14 | hrs | MATCH-EXACT-STRING ergaenzt        LMN0002
002500* A.01.00 | 1988-02-28 | klm | Mehrfachtreffer je Zeile (C220)    LMN0003
002600* A.01.01 | 1988-07-19 | klm | Case-insensitiver Vergleich        LMN0004
002700* A.02.00 | 1989-11-30 | klm | PRINT-MATCHED-STR / Tally-Tab.     LMN0005
002800* A.02.01 | 1990-05-03 | hrs | Replacer-Regeln vor Title-Case     LMN0006
002900* A.03.00 | 1991-02-11 | hrs | Reset = LINK-START-POS auf 0       LMN0007
003000*         |            |     | Abgleich ab C18-BYTES-READ         LMN0007A
003100* A.03.01 | 1992-08-21 | fg  | Checkpointfeld auf 18 Stellen      LMN0008
003200* A.04.00 | 1994-01-17 | fg  | Dateigroessen-Metrik bei EOF       LMN0009
003300* A.04.01 | 1995-06-05 | dw  | FILE-STATUS-Auswertung erw.        LMN0010
003400* B.00.00 | 1996-10-02 | dw  | Umstellung auf LMNLIB-Copybooks    LMN0011
003500* B.01.00 | 1997-12-08 | sr  | MAX-PATTERNS auf 20 angehoben      LMN0012
003600* B.01.01 | 1998-09-14 | sr  | Anfrage 4471 - Jahr 4-stellig      LMN0013
003700*         |            |     | in FP-FILE-CREATE-TIME wegen       LMN0014
003800*         |            |     | Jahrtausendwechsel (Anf. 4471)     LMN0015
003900* B.02.00 | 1998-11-09 | sr  | Tally-Tabelle auf 100 erweitert    LMN0016
004000* B.02.01 | 2003-04-22 | twn | C18-BYTES-READ zaehlte ab         LMN0017
004100*         |            |     | LINK-START-POS weiter, Anf. 5512  LMN0018
004200* B.02.02 | 2003-07-15 | twn | LINK-RC=100 bei leerem Log bzw.   LMN0019
004300*         |            |     | ohne Treffer gesetzt (Anf. 5588)  LMN0020
004400*----------------------------------------------------------------*
004500*
004600* Programmbeschreibung
004700* --------------------
004800*
004900* LMNMON0M liest die einer ueberwachten Log-Datei zugeordneten
005000* Zeilen ab der vom Treiber LMNDRV0O uebergebenen Leseposition,
005100* prueft jede Zeile gegen die konfigurierten Suchmuster aus
005200* LMN-PATTERN-TABLE, fuehrt je Muster einen Occurrences-Zaehler
005300* (LMN-OCCURS-TABLE) und optional eine Tally-Tabelle der
005400* unterschiedlichen Treffertexte (LMN-MATCH-TALLY-TABLE) und
005500* liefert am Dateiende die erreichte Leseposition sowie die
005600* Dateigroesse an den Treiber zurueck.
005700*
005800******************************************************************
005900
006000 ENVIRONMENT DIVISION.
006100 CONFIGURATION SECTION.
006200 SPECIAL-NAMES.
006300     SWITCH-15 IS LMN-TRACE-SW
006400         ON STATUS IS LMN-TRACE-ON
006500     CLASS ALPHNUM IS "0123456789"
006600                      "abcdefghijklmnopqrstuvwxyz"
006700                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
006800                      " .,;-_!$%&/=*+".
006900
007000 INPUT-OUTPUT SECTION.
007100 FILE-CONTROL.
007200     SELECT LOGF         ASSIGN TO #DYNAMIC
007300                          FILE STATUS IS FILE-STATUS.
007400
007500 DATA DIVISION.
007600 FILE SECTION.
007700 FD  LOGF
007800     RECORD  IS VARYING IN SIZE
007900             FROM 1 TO 200 CHARACTERS
008000             DEPENDING ON W-REC-LEN.
008100 01  LOG-RECORD                  PIC X(200).
008200
008300 WORKING-STORAGE SECTION.
008400 COPY LMNPATC.
008500 COPY LMNFPTC.
008600 COPY LMNMETC.
008700 COPY LMNRPLC.
008800*--------------------------------------------------------------------*
008900* Comp-Felder: Praefix Cn mit n = Anzahl Digits
009000*--------------------------------------------------------------------*
009100 01          COMP-FELDER.
009200     05      C4-I2               PIC S9(04) COMP.
009300     05      C4-I3               PIC S9(04) COMP.
009400     05      C4-PAT-LEN          PIC S9(04) COMP.
009500     05      C4-OUT-PTR          PIC S9(04) COMP.
009600     05      C4-PAT-NAME-LEN     PIC S9(04) COMP.
009700     05      C4-SCANPOS          PIC S9(04) COMP.
009800     05      C4-MPOS             PIC S9(04) COMP.
009900
010000     05      C4-X.
010100      10                         PIC X VALUE LOW-VALUE.
010200      10     C4-X2               PIC X.
010300     05      C4-NUM REDEFINES C4-X
010400                                 PIC S9(04) COMP.
010500
010600     05      C9-LINE-COUNT       PIC S9(09) COMP.
010700
010800     05      C18-BYTES-READ      PIC S9(18) COMP VALUE ZERO.
010900
011000 01          W-REC-LEN           PIC  9(04) COMP.
011100 01          W-TRIM-LEN          PIC S9(04) COMP.
011200
011300*--------------------------------------------------------------------*
011400* Felder mit konstantem Inhalt: Praefix K
011500*--------------------------------------------------------------------*
011600 01          KONSTANTE-FELDER.
011700     05      K-MODUL             PIC X(08) VALUE "LMNMON0M".
011800     05      K-METRIC-OCC-SFX    PIC X(16) VALUE "/Occurrences".
011900     05      K-METRIC-SRCH-SFX   PIC X(16) VALUE "/SearchString/".
012000     05      K-METRIC-MTCH-SFX   PIC X(12) VALUE "/Matches/".
012100
012200*--------------------------------------------------------------------*
012300* Arbeitsfelder: Praefix W
012400*--------------------------------------------------------------------*
012500 01          W-LINE-BUFFER.
012600     05      W-LINE-TEXT         PIC X(200).
012700 01          W-LINE-UC           PIC X(200).
012800 01          W-LINE-LEN           PIC S9(04) COMP.
012900
013000 01          ASS-FNAME           PIC X(100).
013100 01          ASS-FSTATUS         PIC S9(04) COMP.
013200
013300 01          W-TRIM-SRC          PIC X(200).
013400
013500 01          W-MATCH-TEXT-ONLY   PIC X(200).
013600 01          W-MATCH-CHARS REDEFINES W-MATCH-TEXT-ONLY.
013700     05      W-MATCH-CHAR        PIC X OCCURS 200 TIMES.
013800 01          W-MATCH-LEN         PIC S9(04) COMP.
013900
014000 01          W-TITLE-WORD-SW     PIC X(01).
014100     88      W-WORD-START                    VALUE "Y".
014200     88      W-WORD-INSIDE                   VALUE "N".
014300
014400 01          W-RPL-OUT-TEXT      PIC X(200).
014500
014600*----------------------------------------------------------------*
014700* Conditional-Felder
014800*----------------------------------------------------------------*
014900 01          SCHALTER.
015000     05      FILE-STATUS         PIC X(02).
015100          88 FILE-OK                         VALUE "00".
015200          88 FILE-NOK                        VALUE "01" THRU "99".
015300     05      REC-STAT REDEFINES  FILE-STATUS.
015400        10   FILE-STATUS1        PIC X.
015500          88 FILE-EOF-STAT                   VALUE "1".
015600          88 FILE-PERMERR                    VALUE "3".
015700        10                       PIC X.
015800
015900     05      FILE-EOF-SW         PIC X(01) VALUE "N".
016000          88 FILE-EOF                       VALUE "Y".
016100          88 FILE-NOT-EOF                    VALUE "N".
016200
016300     05      PRG-STATUS          PIC S9(04) COMP VALUE ZERO.
016400          88 PRG-OK                          VALUE ZERO.
016500          88 PRG-ABBRUCH                     VALUE 9999.
016600
016700     05      MATCH-SCAN-SW       PIC X(01).
016800          88 MORE-MATCH-POSS                VALUE "Y".
016900          88 NO-MORE-MATCH                   VALUE "N".
017000
017100     05      TAL-FOUND-SW        PIC X(01).
017200          88 TAL-FOUND                      VALUE "Y".
017300          88 TAL-NOT-FOUND                   VALUE "N".
017400
017500 LINKAGE SECTION.
017600 COPY LMNLNKC.
017700
017800 PROCEDURE DIVISION USING LINK-REC.
017900******************************************************************
018000* Steuerungs-Section
018100******************************************************************
018200 A100-STEUERUNG SECTION.
018300 A100-00.
018400     IF  LMN-TRACE-ON
018500         DISPLAY K-MODUL " VOM: " WHEN-COMPILED
018600     END-IF
018700
018800     PERFORM B000-VORLAUF
018900
019000     IF  PRG-OK
019100         PERFORM B100-VERARBEITUNG
019200     END-IF
019300
019400     PERFORM B090-ENDE
019500     EXIT PROGRAM
019600     .
019700 A100-99.
019800     EXIT.
019900
020000******************************************************************
020100* Vorlauf - Felder und Tabellen fuer diesen Lauf initialisieren
020200******************************************************************
020300 B000-VORLAUF SECTION.
020400 B000-00.
020500     PERFORM C000-INIT
020600     IF  PRG-OK
020700         PERFORM F100-OPEN-LOGFILE
020800     END-IF
020900     .
021000 B000-99.
021100     EXIT.
021200
021300******************************************************************
021400* Nachlauf
021500******************************************************************
021600 B090-ENDE SECTION.
021700 B090-00.
021800     IF  LMN-TRACE-ON
021900         DISPLAY K-MODUL " ZEILEN GELESEN: ", C9-LINE-COUNT
022000     END-IF
022100
022200     IF  PRG-ABBRUCH
022300         DISPLAY "   >>> ABBRUCH !!! <<< aus >", K-MODUL, "<"
022400         MOVE 9999               TO LINK-RC
022500     ELSE
022600         IF  C9-LINE-COUNT = ZERO
022700         OR  TAL-COUNT = ZERO
022800             MOVE 100              TO LINK-RC
022900         ELSE
023000             MOVE ZERO             TO LINK-RC
023100         END-IF
023200     END-IF
023300     .
023400 B090-99.
023500     EXIT.
023600
023700******************************************************************
023800* Verarbeitung - Log-Datei zeilenweise lesen und abgleichen
023900******************************************************************
024000 B100-VERARBEITUNG SECTION.
024100 B100-00.
024200     PERFORM C100-SCAN-LINE
024300        UNTIL FILE-EOF OR PRG-ABBRUCH
024400
024500     PERFORM F200-CLOSE-LOGFILE
024600     .
024700 B100-99.
024800     EXIT.
024900
025000******************************************************************
025100* Initialisierung Schalter, Zaehler und abgeleitete Metric-Pfade
025200******************************************************************
025300 C000-INIT SECTION.
025400 C000-00.
025500     INITIALIZE SCHALTER
025600     MOVE ZERO                    TO C18-BYTES-READ
025700     MOVE ZERO                    TO C9-LINE-COUNT
025800     MOVE ZERO                    TO TAL-COUNT
025900*        (C18-BYTES-READ zaehlt ab 0 die tatsaechlich seit Dateianfang
026000*         gelesenen Bytes mit - dieser Dialekt positioniert nicht
026100*         physisch auf LINK-START-POS, vgl. F100. LINK-START-POS dient
026200*         nur als Vergleichswert in C100-SCAN-LINE, um Zeilen aus dem
026300*         bereits verarbeiteten Bereich von der Tally-Zaehlung
026400*         auszunehmen - Anf. 5512, vgl. B090-00)
026500
026600     MOVE ZERO                    TO OCC-COUNT
026700     PERFORM C010-BUILD-OCC-PATH
026800        VARYING PAT-IDX FROM 1 BY 1
026900        UNTIL PAT-IDX > PAT-COUNT
027000     MOVE PAT-COUNT                TO OCC-COUNT
027100     .
027200 C000-99.
027300     EXIT.
027400
027500******************************************************************
027600* Metric-Pfad ".../SearchString/<Muster>/Occurrences" aufbauen
027700* und Occurrences-Zaehler fuer dieses Muster auf 0 setzen
027800******************************************************************
027900 C010-BUILD-OCC-PATH SECTION.
028000 C010-00.
028100     MOVE LINK-LOG-DISPLAY-NAME    TO W-TRIM-SRC
028200     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
028300     MOVE W-TRIM-LEN                TO C4-I2
028400
028500     MOVE PAT-E-DISPLAY-NAME(PAT-IDX) TO W-TRIM-SRC
028600     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
028700     MOVE W-TRIM-LEN                TO C4-PAT-NAME-LEN
028800
028900     STRING LINK-LOG-DISPLAY-NAME(1:C4-I2)    DELIMITED BY SIZE,
029000            K-METRIC-SRCH-SFX                 DELIMITED BY SIZE,
029100            PAT-E-DISPLAY-NAME(PAT-IDX)(1:C4-PAT-NAME-LEN)
029200                                              DELIMITED BY SIZE,
029300            K-METRIC-OCC-SFX                  DELIMITED BY SIZE
029400       INTO OCC-PATH(PAT-IDX)
029500     MOVE ZERO                    TO OCC-VALUE(PAT-IDX)
029600     .
029700 C010-99.
029800     EXIT.
029900
030000******************************************************************
030100* Eine Zeile lesen, Bytezaehler fortschreiben und ggf. abgleichen
030200******************************************************************
030300 C100-SCAN-LINE SECTION.
030400 C100-00.
030500     PERFORM C110-READ-NEXT-LINE THRU C110-EXIT
030600     IF  FILE-EOF OR PRG-ABBRUCH
030700         GO TO C100-EXIT
030800     END-IF
030900
031000     ADD  W-LINE-LEN, 1           TO C18-BYTES-READ
031100*        (+1 fuer den Zeilenumbruch - vgl. Dateigroessen-Metrik
031200*         in F200-CLOSE-LOGFILE)
031300
031400     IF  C18-BYTES-READ > LINK-START-POS
031500         PERFORM C200-MATCH-PATTERNS
031600            VARYING PAT-IDX FROM 1 BY 1
031700            UNTIL PAT-IDX > PAT-COUNT
031800     END-IF
031900     .
032000 C100-EXIT.
032100     EXIT.
032200
032300******************************************************************
032400* Naechste Zeile der Log-Datei lesen
032500******************************************************************
032600 C110-READ-NEXT-LINE SECTION.
032700 C110-00.
032800     READ LOGF
032900         AT END
033000             SET FILE-EOF          TO TRUE
033100             GO TO C110-EXIT
033200     END-READ
033300
033400     IF  NOT FILE-OK
033500         SET PRG-ABBRUCH           TO TRUE
033600         DISPLAY "Lesefehler LOGF Status: ", FILE-STATUS
033700         GO TO C110-EXIT
033800     END-IF
033900
034000     ADD  1                       TO C9-LINE-COUNT
034100
034200     MOVE SPACES                  TO W-LINE-TEXT
034300     MOVE LOG-RECORD(1:W-REC-LEN) TO W-LINE-TEXT
034400     MOVE W-REC-LEN                TO W-LINE-LEN
034500     MOVE W-LINE-TEXT             TO W-LINE-UC
034600     INSPECT W-LINE-UC CONVERTING
034700             "abcdefghijklmnopqrstuvwxyz"
034800          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
034900     .
035000 C110-EXIT.
035100     EXIT.
035200
035300******************************************************************
035400* Diese Zeile gegen ein konfiguriertes Suchmuster abgleichen
035500******************************************************************
035600 C200-MATCH-PATTERNS SECTION.
035700 C200-00.
035800     PERFORM C210-MATCH-ONE-PATTERN THRU C210-EXIT
035900     .
036000 C200-99.
036100     EXIT.
036200
036300******************************************************************
036400* Ein Suchmuster behandeln: Exact-Match oder Teilstring-Scan
036500******************************************************************
036600 C210-MATCH-ONE-PATTERN SECTION.
036700 C210-00.
036800     IF  PAT-E-EXACT-MATCH(PAT-IDX)
036900         PERFORM C212-TEST-EXACT THRU C212-EXIT
037000     ELSE
037100         MOVE 1                   TO C4-SCANPOS
037200         SET MORE-MATCH-POSS       TO TRUE
037300         PERFORM C220-SCAN-FOR-MATCH
037400            UNTIL NO-MORE-MATCH
037500            OR C4-SCANPOS > W-LINE-LEN
037600     END-IF
037700     .
037800 C210-EXIT.
037900     EXIT.
038000
038100******************************************************************
038200* Exact-Match: ganze Zeile muss dem Muster entsprechen
038300******************************************************************
038400 C212-TEST-EXACT SECTION.
038500 C212-00.
038600     IF  PAT-E-CASE-SENSITIVE(PAT-IDX)
038700         IF  W-LINE-TEXT(1:W-LINE-LEN) =
038800             PAT-E-TEXT(PAT-IDX)(1:PAT-E-TEXT-LEN(PAT-IDX))
038900         AND W-LINE-LEN = PAT-E-TEXT-LEN(PAT-IDX)
039000             MOVE 1                TO C4-MPOS
039100             PERFORM C230-RECORD-OCCURRENCE THRU C230-EXIT
039200         END-IF
039300     ELSE
039400         IF  W-LINE-UC(1:W-LINE-LEN) =
039500             PAT-E-TEXT-UC(PAT-IDX)(1:PAT-E-TEXT-LEN(PAT-IDX))
039600         AND W-LINE-LEN = PAT-E-TEXT-LEN(PAT-IDX)
039700             MOVE 1                TO C4-MPOS
039800             PERFORM C230-RECORD-OCCURRENCE THRU C230-EXIT
039900         END-IF
040000     END-IF
040100     .
040200 C212-EXIT.
040300     EXIT.
040400
040500******************************************************************
040600* Teilstring-Scan: alle nicht ueberlappenden Treffer in der Zeile
040700******************************************************************
040800 C220-SCAN-FOR-MATCH SECTION.
040900 C220-00.
041000     MOVE PAT-E-TEXT-LEN(PAT-IDX)  TO C4-PAT-LEN
041100     IF  C4-SCANPOS + C4-PAT-LEN - 1 > W-LINE-LEN
041200         SET NO-MORE-MATCH         TO TRUE
041300         GO TO C220-EXIT
041400     END-IF
041500
041600     IF  PAT-E-CASE-SENSITIVE(PAT-IDX)
041700         IF  W-LINE-TEXT(C4-SCANPOS:C4-PAT-LEN) =
041800             PAT-E-TEXT(PAT-IDX)(1:C4-PAT-LEN)
041900             MOVE C4-SCANPOS        TO C4-MPOS
042000             PERFORM C230-RECORD-OCCURRENCE THRU C230-EXIT
042100             ADD  C4-PAT-LEN        TO C4-SCANPOS
042200         ELSE
042300             ADD  1                 TO C4-SCANPOS
042400         END-IF
042500     ELSE
042600         IF  W-LINE-UC(C4-SCANPOS:C4-PAT-LEN) =
042700             PAT-E-TEXT-UC(PAT-IDX)(1:C4-PAT-LEN)
042800             MOVE C4-SCANPOS        TO C4-MPOS
042900             PERFORM C230-RECORD-OCCURRENCE THRU C230-EXIT
043000             ADD  C4-PAT-LEN        TO C4-SCANPOS
043100         ELSE
043200             ADD  1                 TO C4-SCANPOS
043300         END-IF
043400     END-IF
043500     .
043600 C220-EXIT.
043700     EXIT.
043800
043900******************************************************************
044000* Treffer verbuchen: Occurrences hochzaehlen, ggf. Tally fuellen
044100******************************************************************
044200 C230-RECORD-OCCURRENCE SECTION.
044300 C230-00.
044400     ADD  1                       TO OCC-VALUE(PAT-IDX)
044500
044600     IF  PAT-E-PRINT-MATCHES(PAT-IDX)
044700         MOVE PAT-E-TEXT-LEN(PAT-IDX) TO W-MATCH-LEN
044800         MOVE SPACES               TO W-MATCH-TEXT-ONLY
044900         MOVE W-LINE-TEXT(C4-MPOS:W-MATCH-LEN) TO W-MATCH-TEXT-ONLY
045000
045100         MOVE W-MATCH-TEXT-ONLY    TO W-TRIM-SRC
045200         PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
045300         MOVE W-TRIM-LEN           TO W-MATCH-LEN
045400
045500         PERFORM C310-APPLY-REPLACERS
045600            VARYING RPL-IDX FROM 1 BY 1
045700            UNTIL RPL-IDX > RPL-COUNT
045800
045900         IF  NOT PAT-E-CASE-SENSITIVE(PAT-IDX)
046000             PERFORM C320-TITLE-CASE THRU C320-EXIT
046100         END-IF
046200
046300         PERFORM C330-TALLY-MATCH THRU C330-EXIT
046400     END-IF
046500     .
046600 C230-EXIT.
046700     EXIT.
046800
046900******************************************************************
047000* Eine Ersetzungsregel auf den Treffertext anwenden
047100******************************************************************
047200 C310-APPLY-REPLACERS SECTION.
047300 C310-00.
047400     IF  RPL-FIND-LEN(RPL-IDX) = ZERO
047500         GO TO C310-EXIT
047600     END-IF
047700
047800     MOVE SPACES                  TO W-RPL-OUT-TEXT
047900     MOVE 1                       TO C4-OUT-PTR
048000     MOVE 1                       TO C4-I3
048100     PERFORM C312-REPLACE-SCAN
048200        UNTIL C4-I3 > W-MATCH-LEN
048300
048400     MOVE SPACES                  TO W-MATCH-TEXT-ONLY
048500     COMPUTE C4-I2 = C4-OUT-PTR - 1
048600     MOVE W-RPL-OUT-TEXT(1:C4-I2) TO W-MATCH-TEXT-ONLY
048700     MOVE C4-I2                   TO W-MATCH-LEN
048800     .
048900 C310-EXIT.
049000     EXIT.
049100
049200******************************************************************
049300* Eine Scanposition beim Ersetzen pruefen/kopieren
049400******************************************************************
049500 C312-REPLACE-SCAN SECTION.
049600 C312-00.
049700     IF  C4-I3 + RPL-FIND-LEN(RPL-IDX) - 1 <= W-MATCH-LEN
049800     AND W-MATCH-TEXT-ONLY(C4-I3:RPL-FIND-LEN(RPL-IDX)) =
049900         RPL-FIND(RPL-IDX)(1:RPL-FIND-LEN(RPL-IDX))
050000         IF  RPL-REPLACE-LEN(RPL-IDX) > ZERO
050100             MOVE RPL-REPLACE(RPL-IDX)(1:RPL-REPLACE-LEN(RPL-IDX))
050200               TO W-RPL-OUT-TEXT(C4-OUT-PTR:RPL-REPLACE-LEN(RPL-IDX))
050300             ADD  RPL-REPLACE-LEN(RPL-IDX) TO C4-OUT-PTR
050400         END-IF
050500         ADD  RPL-FIND-LEN(RPL-IDX) TO C4-I3
050600     ELSE
050700         MOVE W-MATCH-TEXT-ONLY(C4-I3:1)
050800           TO W-RPL-OUT-TEXT(C4-OUT-PTR:1)
050900         ADD  1                    TO C4-OUT-PTR
051000         ADD  1                    TO C4-I3
051100     END-IF
051200     .
051300 C312-99.
051400     EXIT.
051500
051600******************************************************************
051700* Treffertext auf Title-Case umsetzen (jedes Wort gross/klein)
051800******************************************************************
051900 C320-TITLE-CASE SECTION.
052000 C320-00.
052100     SET W-WORD-START              TO TRUE
052200     PERFORM C321-TITLE-CASE-CHAR
052300        VARYING C4-I2 FROM 1 BY 1
052400        UNTIL C4-I2 > W-MATCH-LEN
052500     .
052600 C320-EXIT.
052700     EXIT.
052800
052900******************************************************************
053000* Ein Zeichen des Treffertextes gross- oder kleinschreiben
053100******************************************************************
053200 C321-TITLE-CASE-CHAR SECTION.
053300 C321-00.
053400     IF  W-MATCH-CHAR(C4-I2) = SPACE
053500         SET W-WORD-START           TO TRUE
053600         GO TO C321-EXIT
053700     END-IF
053800
053900     IF  W-WORD-START
054000         INSPECT W-MATCH-CHAR(C4-I2) CONVERTING
054100                 "abcdefghijklmnopqrstuvwxyz"
054200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054300         SET W-WORD-INSIDE          TO TRUE
054400     ELSE
054500         INSPECT W-MATCH-CHAR(C4-I2) CONVERTING
054600                 "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
054700              TO "abcdefghijklmnopqrstuvwxyz"
054800     END-IF
054900     .
055000 C321-EXIT.
055100     EXIT.
055200
055300******************************************************************
055400* Treffertext in der Tally-Tabelle suchen/fortschreiben
055500******************************************************************
055600 C330-TALLY-MATCH SECTION.
055700 C330-00.
055800     MOVE LINK-LOG-DISPLAY-NAME    TO W-TRIM-SRC
055900     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
056000     MOVE W-TRIM-LEN                TO C4-I2
056100
056200     MOVE PAT-E-DISPLAY-NAME(PAT-IDX) TO W-TRIM-SRC
056300     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
056400     MOVE W-TRIM-LEN                TO C4-PAT-NAME-LEN
056500
056600     STRING LINK-LOG-DISPLAY-NAME(1:C4-I2)    DELIMITED BY SIZE,
056700            K-METRIC-SRCH-SFX                 DELIMITED BY SIZE,
056800            PAT-E-DISPLAY-NAME(PAT-IDX)(1:C4-PAT-NAME-LEN)
056900                                              DELIMITED BY SIZE,
057000            K-METRIC-MTCH-SFX                 DELIMITED BY SIZE,
057100            W-MATCH-TEXT-ONLY(1:W-MATCH-LEN)  DELIMITED BY SIZE
057200       INTO W-TRIM-SRC
057300     SET TAL-NOT-FOUND             TO TRUE
057400     PERFORM C331-FIND-TALLY
057500        VARYING TAL-IDX FROM 1 BY 1
057600        UNTIL TAL-IDX > TAL-COUNT
057700     IF  TAL-NOT-FOUND
057800     AND TAL-COUNT < 100
057900         ADD  1                    TO TAL-COUNT
058000         MOVE W-TRIM-SRC           TO TAL-PATH(TAL-COUNT)
058100         MOVE 1                    TO TAL-VALUE(TAL-COUNT)
058200     END-IF
058300     .
058400 C330-EXIT.
058500     EXIT.
058600
058700******************************************************************
058800* Eine Tally-Tabellenzeile auf Uebereinstimmung pruefen
058900******************************************************************
059000 C331-FIND-TALLY SECTION.
059100 C331-00.
059200     IF  TAL-PATH(TAL-IDX) = W-TRIM-SRC
059300         ADD  1                    TO TAL-VALUE(TAL-IDX)
059400         SET TAL-FOUND             TO TRUE
059500     END-IF
059600     .
059700 C331-99.
059800     EXIT.
059900
060000******************************************************************
060100* Log-Datei zum Lesen oeffnen
060200******************************************************************
060300 F100-OPEN-LOGFILE SECTION.
060400 F100-00.
060500     MOVE LINK-LOG-PATH             TO ASS-FNAME
060600     MOVE ZERO                      TO ASS-FSTATUS
060700
060800**  ---> erst mal Log-Datei assignen
060900     ENTER "COBOLASSIGN" USING  LOGF
061000                                ASS-FNAME
061100                         GIVING ASS-FSTATUS
061200
061300     IF  ASS-FSTATUS NOT = ZERO
061400         DISPLAY "Fehler bei COBOLASSIGN: ",
061500                 ASS-FNAME, " ", ASS-FSTATUS
061600         SET PRG-ABBRUCH            TO TRUE
061700         GO TO F100-99
061800     END-IF
061900
062000     OPEN INPUT LOGF
062100
062200     IF  NOT FILE-OK
062300         DISPLAY "Fehler beim Oeffnen LOGF: ", FILE-STATUS,
062400                 " Datei: ", LINK-LOG-PATH
062500         SET PRG-ABBRUCH            TO TRUE
062600     END-IF
062700     .
062800 F100-99.
062900     EXIT.
063000
063100******************************************************************
063200* Log-Datei schliessen, Dateigroessen-Metrik uebergeben
063300******************************************************************
063400 F200-CLOSE-LOGFILE SECTION.
063500 F200-00.
063600     CLOSE LOGF
063700     MOVE C18-BYTES-READ           TO LINK-END-POS
063800     MOVE C18-BYTES-READ           TO LINK-FILE-SIZE
063900     .
064000 F200-99.
064100     EXIT.
064200
064300******************************************************************
064400* Laenge eines trailingblank-gefuellten Feldes (W-TRIM-SRC)
064500* ohne nachgestellte Leerzeichen ermitteln
064600******************************************************************
064700 H900-COMPUTE-TRIM-LEN SECTION.
064800 H900-00.
064900     MOVE 200                     TO W-TRIM-LEN
065000     PERFORM H910-TRIM-SCAN
065100        UNTIL W-TRIM-LEN = ZERO
065200        OR W-TRIM-SRC(W-TRIM-LEN:1) NOT = SPACE
065300     .
065400 H900-EXIT.
065500     EXIT.
065600
065700******************************************************************
065800* Eine Stelle beim Laengenscan zuruecknehmen
065900******************************************************************
066000 H910-TRIM-SCAN SECTION.
066100 H910-00.
066200     SUBTRACT 1                   FROM W-TRIM-LEN
066300     .
066400 H910-99.
066500     EXIT.
