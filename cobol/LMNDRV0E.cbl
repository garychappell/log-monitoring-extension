?SEARCH  $SYSTEM.SYSTEM.COBOLLIB
?SEARCH  =TALLIB
?SEARCH  =ASC2EBC
?SEARCH  =EBC2ASC
?SEARCH  =LMNLIB
000100
000200* Verarbeitungsmodul
?SEARCH  =LMNMON0
000300
?NOLMAP, SYMBOLS, INSPECT
?SAVE ALL
?SAVEABEND
?LINES 66
?CHECK 3
000400
000500 IDENTIFICATION DIVISION.
000600
000700 PROGRAM-ID.         LMNDRV0O.
000800 AUTHOR.             H. ROSSKAMP.
000900 INSTALLATION.       WSOFT ANWENDUNGSENTWICKLUNG, ABT. BETRIEBSUEBERW.
001000 DATE-WRITTEN.       1987-06-02.
001100 DATE-COMPILED.
001200 SECURITY.           NUR FUER INTERNEN BETRIEBSGEBRAUCH.
001300
001400*****************************************************************
001500* Letzte Aenderung :: 1998-11-09
001600* Letzte Version   :: B.02.00
001700* Kurzbeschreibung :: Treiber LOGWATCH - steuert je Lauf alle
001800*                     ueberwachten Log-Dateien, ruft LMNMON0M
001900*                     je Log auf und schreibt die Metriken
002000* Auftrag          :: LOGWATCH-1 LOGWATCH-7 LOGWATCH-14
002100*                     12345678901234567
002200* Aenderungen (Version und Datum in Variable K-PROG-START aendern)
002300*              !!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!
002400*----------------------------------------------------------------*
002500* Vers.    | Datum      | von | Kommentar                        *
002600*----------|------------|-----|----------------------------------*
002700* A.00.00 | 1987-06-02 | hrs | Neuerstellung                     LMN1001
002800* A.00.01 | 1987-09-14 | hrs | CALL LMNMON0M ergaenzt             LMN1002
002900* A.01.00 | 1988-02-28 | klm | Steuerdatei LMNCTLF eingefuehrt    LMN1003
003000* A.01.01 | 1989-11-30 | klm | Ersetzungsregeln LMNRPLF gelesen   LMN1004
003100* A.02.00 | 1991-02-11 | hrs | Rotations-Erkennung ueber Vorlese- LMN1005
003200*         |            |     | Pass vor dem eigentlichen Lauf     LMN1006
003300* A.02.01 | 1992-08-21 | fg  | Checkpointfeld auf 18 Stellen      LMN1007
003400* A.03.00 | 1994-01-17 | fg  | Dateigroessen-Metrik je Log        LMN1008
003500* A.03.01 | 1995-06-05 | dw  | FILE-STATUS-Auswertung erweitert   LMN1009
003600* B.00.00 | 1996-10-02 | dw  | Umstellung auf LMNLIB-Copybooks    LMN1010
003700* B.01.00 | 1997-12-08 | sr  | MAX-PATTERNS auf 20 angehoben      LMN1011
003800* B.01.01 | 1998-09-14 | sr  | Anfrage 4471 - Jahr 4-stellig in   LMN1012
003900*         |            |     | FP-FILE-CREATE-TIME wegen Jahr-    LMN1013
004000*         |            |     | tausendwechsel (Anfrage 4471)     LMN1014
004100* B.02.00 | 1998-11-09 | sr  | Tally-Tabelle auf 100 erweitert    LMN1015
004200* B.02.01 | 2003-04-22 | twn | LMNMON0M gab falsche Dateigroesse  LMN1016
004300*         |            |     | zurueck, Checkpoint korrigiert     LMN1017
004400*         |            |     | (Anfrage 5512)                    LMN1018
004500*----------------------------------------------------------------*
004600*
004700* Programmbeschreibung
004800* --------------------
004900*
005000* LMNDRV0O liest zu Laufbeginn die Konfigurationsdateien LMNPATF
005100* (Suchmuster) und LMNRPLF (Ersetzungsregeln) sowie den bisherigen
005200* Checkpoint-Bestand LMNCKPF vollstaendig in die EXTERNAL-Tabellen
005300* ein. Die Steuerdatei LMNCTLF enthaelt je ueberwachter Log-Datei
005400* NICHT einen, sondern einen Satz pro im Verzeichnis vorgefundener
005500* Kandidaten-Datei (rotierte Kopien des Wildcard-Namens, vom
005600* vorgeschalteten Verzeichnis-Scan mit Pfad und Erstellungszeit
005700* geliefert); C035-LOAD-RUN-CONTROL liest alle Kandidaten und
005800* haelt je LOG-ID nur den mit der juengsten Erstellungszeit in
005900* LMN-RUNCTL-TABLE (das ist "die aktuellste Datei" aus der
006000* Spezifikation). Je Eintrag von LMN-RUNCTL-TABLE prueft das
006100* Programm dann die Rotations-Erkennung und ruft das
006200* Verarbeitungsmodul LMNMON0M auf. Die von dort zurueckgelieferten
006300* Occurrences-/Matches-Tabellen werden sofort nach der Metrik-
006400* Datei LMNMETF geschrieben, bevor der naechste Log-Eintrag
006500* denselben EXTERNAL-Speicher wiederverwendet. Am Ende des Laufs
006600* wird der Checkpoint-Bestand vollstaendig neu geschrieben; dabei
006700* werden Eintraege, deren LOG-ID in diesem Lauf keinem Kandidaten
006800* mehr zugeordnet werden konnte (CKPT-MATCHED-SW), aus dem Bestand
006900* entfernt.
007000*
007100******************************************************************
007200
007300 ENVIRONMENT DIVISION.
007400 CONFIGURATION SECTION.
007500 SPECIAL-NAMES.
007600     SWITCH-15 IS LMN-TRACE-SW
007700         ON STATUS IS LMN-TRACE-ON
007800     CLASS ALPHNUM IS "0123456789"
007900                      "abcdefghijklmnopqrstuvwxyz"
008000                      "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
008100                      " .,;-_!$%&/=*+".
008200
008300 INPUT-OUTPUT SECTION.
008400 FILE-CONTROL.
008500     SELECT PATF         ASSIGN TO LMNPATF
008600                          FILE STATUS IS FILE-STATUS.
008700     SELECT RPLF         ASSIGN TO LMNRPLF
008800                          FILE STATUS IS FILE-STATUS.
008900     SELECT CKPTF        ASSIGN TO LMNCKPF
009000                          FILE STATUS IS FILE-STATUS.
009100     SELECT CTLF         ASSIGN TO LMNCTLF
009200                          FILE STATUS IS FILE-STATUS.
009300     SELECT METF         ASSIGN TO LMNMETF
009400                          FILE STATUS IS FILE-STATUS.
009500     SELECT SIZEF        ASSIGN TO #DYNAMIC
009600                          FILE STATUS IS FILE-STATUS.
009700
009800 DATA DIVISION.
009900 FILE SECTION.
010000 FD  PATF.
010100 01  PATF-RECORD             PIC X(100).
010200
010300 FD  RPLF.
010400 01  RPLF-RECORD              PIC X(64).
010500
010600 FD  CKPTF.
010700 01  CKPTF-RECORD            PIC X(146).
010800
010900*    LMNCTLF - ein Satz pro im Verzeichnis-Vorlauf vorgefundener
011000*    Kandidaten-Datei; mehrere Saetze mit derselben CTL-LOG-ID
011100*    sind die rotierten Kopien eines Wildcard-Namens (vgl.
011200*    C035-LOAD-RUN-CONTROL).
011300 FD  CTLF.
011400 01  CTL-RECORD.
011500     05  CTL-LOG-ID          PIC 9(04).
011600     05  CTL-DISPLAY-NAME    PIC X(30).
011700     05  CTL-LOG-PATH        PIC X(100).
011800     05  CTL-CREATE-TIME     PIC 9(18).
011900     05  FILLER              PIC X(06).
012000
012100 FD  METF.
012200 01  METF-RECORD             PIC X(220).
012300
012400 FD  SIZEF
012500     RECORD  IS VARYING IN SIZE
012600             FROM 1 TO 200 CHARACTERS
012700             DEPENDING ON W-REC-LEN.
012800 01  SIZE-RECORD              PIC X(200).
012900
013000 WORKING-STORAGE SECTION.
013100 COPY LMNPATC.
013200 COPY LMNFPTC.
013300 COPY LMNMETC.
013400 COPY LMNRPLC.
013500*--------------------------------------------------------------------*
013600* LMN-RUNCTL-TABLE  --  je LOG-ID genau ein Eintrag, naemlich der
013700* aus LMNCTLF mit der juengsten CTL-CREATE-TIME (die "aktuellste"
013800* Kandidaten-Datei unter den rotierten Kopien). Von
013900* C035-LOAD-RUN-CONTROL aus den LMNCTLF-Kandidatensaetzen
014000* aufgebaut, danach von B100-VERARBEITUNG abgearbeitet wie zuvor
014100* LMNCTLF selbst. Nur fuer diesen Lauf, daher nicht EXTERNAL.
014200*--------------------------------------------------------------------*
014300 01          LMN-RUNCTL-TABLE.
014400     05      RCT-COUNT           PIC S9(04) COMP.
014500     05      RCT-ENTRY OCCURS 50 TIMES INDEXED BY RCT-IDX.
014600         10  RCT-LOG-ID          PIC 9(04).
014700         10  RCT-DISPLAY-NAME    PIC X(30).
014800         10  RCT-LOG-PATH        PIC X(100).
014900         10  RCT-CREATE-TIME     PIC 9(18).
015000         10  FILLER              PIC X(06).
015100*--------------------------------------------------------------------*
015200* Comp-Felder: Praefix Cn mit n = Anzahl Digits
015300*--------------------------------------------------------------------*
015400 01          COMP-FELDER.
015500     05      C4-X.
015600      10                         PIC X VALUE LOW-VALUE.
015700      10     C4-X2               PIC X.
015800     05      C4-NUM REDEFINES C4-X
015900                                 PIC S9(04) COMP.
016000
016100     05      C9-LOG-COUNT        PIC S9(09) COMP.
016200     05      C9-METRIC-COUNT     PIC S9(09) COMP.
016300
016400     05      C18-CURRENT-SIZE    PIC S9(18) COMP VALUE ZERO.
016500
016600 01          ASS-FNAME           PIC X(100).
016700 01          ASS-FSTATUS         PIC S9(04) COMP.
016800
016900 01          W-REC-LEN       PIC  9(04) COMP.
017000
017100 01          W-TRIM-LEN          PIC S9(04) COMP.
017200 01          W-TRIM-SRC          PIC X(200).
017300
017400*--------------------------------------------------------------------*
017500* Display-Felder: Praefix D
017600*--------------------------------------------------------------------*
017700 01          DISPLAY-FELDER.
017800     05      D-LOG-COUNT         PIC ZZZZ9.
017900
018000*--------------------------------------------------------------------*
018100* Felder mit konstantem Inhalt: Praefix K
018200*--------------------------------------------------------------------*
018300 01          KONSTANTE-FELDER.
018400     05      K-MODUL             PIC X(08) VALUE "LMNDRV0O".
018500
018600*----------------------------------------------------------------*
018700* Conditional-Felder
018800*----------------------------------------------------------------*
018900 01          SCHALTER.
019000     05      FILE-STATUS         PIC X(02).
019100          88 FILE-OK                         VALUE "00".
019200          88 FILE-NOK                        VALUE "01" THRU "99".
019300     05      REC-STAT REDEFINES  FILE-STATUS.
019400        10   FILE-STATUS1        PIC X.
019500          88 FILE-EOF-STAT                   VALUE "1".
019600          88 FILE-PERMERR                    VALUE "3".
019700        10                       PIC X.
019800
019900     05      CTL-EOF-SW          PIC X(01) VALUE "N".
020000          88 CTL-EOF                        VALUE "Y".
020100          88 CTL-NOT-EOF                     VALUE "N".
020200
020300     05      SIZE-EOF-SW         PIC X(01) VALUE "N".
020400          88 SIZE-EOF                       VALUE "Y".
020500          88 SIZE-NOT-EOF                    VALUE "N".
020600
020700     05      CKPT-FOUND-SW       PIC X(01).
020800          88 CKPT-FOUND                     VALUE "Y".
020900          88 CKPT-NOT-FOUND                  VALUE "N".
021000
021100     05      RCT-FOUND-SW        PIC X(01).
021200          88 RCT-FOUND                      VALUE "Y".
021300          88 RCT-NOT-FOUND                   VALUE "N".
021400
021500     05      PRG-STATUS          PIC S9(04) COMP VALUE ZERO.
021600          88 PRG-OK                          VALUE ZERO.
021700          88 PRG-ABBRUCH                     VALUE 9999.
021800
021900*--------------------------------------------------------------------*
022000* Datum-Uhrzeitfelder (fuer TAL-Routine)
022100*--------------------------------------------------------------------*
022200 01          TAL-TIME.
022300     05      TAL-JHJJMMTT.
022400      10     TAL-JHJJ            PIC S9(04) COMP.
022500      10     TAL-MM              PIC S9(04) COMP.
022600      10     TAL-TT              PIC S9(04) COMP.
022700     05      TAL-HHMI.
022800      10     TAL-HH              PIC S9(04) COMP.
022900      10     TAL-MI              PIC S9(04) COMP.
023000     05      TAL-SS              PIC S9(04) COMP.
023100     05      TAL-HS              PIC S9(04) COMP.
023200     05      TAL-MS              PIC S9(04) COMP.
023300
023400 01          TAL-TIME-D.
023500     05      TAL-JHJJMMTT.
023600        10   TAL-JHJJ            PIC  9(04).
023700        10   TAL-MM              PIC  9(02).
023800        10   TAL-TT              PIC  9(02).
023900     05      TAL-HHMI.
024000        10   TAL-HH              PIC  9(02).
024100        10   TAL-MI              PIC  9(02).
024200     05      TAL-SS              PIC  9(02).
024300     05      TAL-HS              PIC  9(02).
024400     05      TAL-MS              PIC  9(02).
024500 01          TAL-TIME-N REDEFINES TAL-TIME-D.
024600     05      TAL-TIME-N16        PIC  9(16).
024700     05      TAL-TIME-REST       PIC  9(02).
024800
024900 LINKAGE SECTION.
025000 COPY LMNLNKC.
025100
025200 PROCEDURE DIVISION.
025300******************************************************************
025400* Steuerungs-Section
025500******************************************************************
025600 A100-STEUERUNG SECTION.
025700 A100-00.
025800     IF  LMN-TRACE-ON
025900         DISPLAY K-MODUL " VOM: " WHEN-COMPILED
026000     END-IF
026100
026200     PERFORM B000-VORLAUF
026300
026400     IF  PRG-OK
026500         PERFORM B100-VERARBEITUNG
026600     END-IF
026700
026800     PERFORM B090-ENDE
026900     STOP RUN
027000     .
027100 A100-99.
027200     EXIT.
027300
027400******************************************************************
027500* Vorlauf - Konfiguration und Checkpoints laden, Dateien oeffnen
027600******************************************************************
027700 B000-VORLAUF SECTION.
027800 B000-00.
027900     PERFORM C000-INIT
028000
028100     PERFORM F100-OPEN-PATF
028200     IF  PRG-OK
028300         PERFORM C010-LOAD-PATTERNS
028400     END-IF
028500
028600     IF  PRG-OK
028700         PERFORM F110-OPEN-RPLF
028800     END-IF
028900     IF  PRG-OK
029000         PERFORM C020-LOAD-REPLACERS
029100     END-IF
029200
029300     IF  PRG-OK
029400         PERFORM F120-OPEN-CKPTF-IN
029500     END-IF
029600     IF  PRG-OK
029700         PERFORM C030-LOAD-CHECKPOINTS
029800     END-IF
029900
030000     IF  PRG-OK
030100         PERFORM F130-OPEN-CTLF
030200     END-IF
030300     IF  PRG-OK
030400         PERFORM C035-LOAD-RUN-CONTROL
030500     END-IF
030600     IF  PRG-OK
030700         PERFORM F140-OPEN-METF
030800     END-IF
030900
031000     IF  LMN-TRACE-ON
031100         PERFORM U200-TIMESTAMP
031200         DISPLAY K-MODUL " LAUFBEGINN: ", TAL-TIME-D
031300     END-IF
031400     .
031500 B000-99.
031600     EXIT.
031700
031800******************************************************************
031900* Nachlauf - Checkpoints neu schreiben, Dateien schliessen
032000******************************************************************
032100 B090-ENDE SECTION.
032200 B090-00.
032300     IF  PRG-OK
032400         PERFORM C200-REWRITE-CHECKPOINTS
032500     END-IF
032600
032700     CLOSE PATF, RPLF, CTLF, METF
032800
032900     IF  LMN-TRACE-ON
033000         PERFORM U200-TIMESTAMP
033100         DISPLAY K-MODUL " LAUFENDE:   ", TAL-TIME-D
033200     END-IF
033300
033400     IF  PRG-ABBRUCH
033500         PERFORM Z999-ERRLOG
033600     ELSE
033700         MOVE C9-LOG-COUNT      TO D-LOG-COUNT
033800         DISPLAY K-MODUL " LOGS VERARBEITET: ", D-LOG-COUNT
033900     END-IF
034000     .
034100 B090-99.
034200     EXIT.
034300
034400******************************************************************
034500* Verarbeitung - je Eintrag der LMN-RUNCTL-TABLE (eine aufgeloeste
034600* aktuellste Datei pro ueberwachtem Log) ein Log
034700******************************************************************
034800 B100-VERARBEITUNG SECTION.
034900 B100-00.
035000     PERFORM C100-NEXT-RUN-ENTRY
035100        VARYING RCT-IDX FROM 1 BY 1
035200        UNTIL RCT-IDX > RCT-COUNT
035300        OR PRG-ABBRUCH
035400     .
035500 B100-99.
035600     EXIT.
035700
035800******************************************************************
035900* Initialisierung Schalter und Zaehler
036000******************************************************************
036100 C000-INIT SECTION.
036200 C000-00.
036300     INITIALIZE SCHALTER
036400     MOVE ZERO                    TO C9-LOG-COUNT
036500     MOVE ZERO                    TO C9-METRIC-COUNT
036600     MOVE ZERO                    TO PAT-COUNT
036700     MOVE ZERO                    TO RPL-COUNT
036800     MOVE ZERO                    TO CKPT-COUNT
036900     .
037000 C000-99.
037100     EXIT.
037200
037300******************************************************************
037400* Suchmuster-Datei LMNPATF vollstaendig in LMN-PATTERN-TABLE lesen
037500******************************************************************
037600 C010-LOAD-PATTERNS SECTION.
037700 C010-00.
037800     PERFORM C011-READ-ONE-PATTERN
037900        UNTIL FILE-EOF-STAT OR PAT-COUNT = 20
038000     .
038100 C010-99.
038200     EXIT.
038300
038400 C011-READ-ONE-PATTERN SECTION.
038500 C011-00.
038600     READ PATF INTO LMN-PATTERN-REC
038700         AT END
038800             SET FILE-EOF-STAT     TO TRUE
038900             GO TO C011-EXIT
039000     END-READ
039100
039200     IF  NOT FILE-OK AND NOT FILE-EOF-STAT
039300         DISPLAY "Lesefehler LMNPATF Status: ", FILE-STATUS
039400         SET PRG-ABBRUCH           TO TRUE
039500         GO TO C011-EXIT
039600     END-IF
039700
039800     ADD  1                       TO PAT-COUNT
039900     MOVE PAT-DISPLAY-NAME         TO PAT-E-DISPLAY-NAME(PAT-COUNT)
040000     MOVE PAT-TEXT                 TO PAT-E-TEXT(PAT-COUNT)
040100     MOVE PAT-TEXT                 TO PAT-E-TEXT-UC(PAT-COUNT)
040200     INSPECT PAT-E-TEXT-UC(PAT-COUNT) CONVERTING
040300             "abcdefghijklmnopqrstuvwxyz"
040400          TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
040500     MOVE PAT-EXACT-SW             TO PAT-E-EXACT-SW(PAT-COUNT)
040600     MOVE PAT-CASE-SW              TO PAT-E-CASE-SW(PAT-COUNT)
040700     MOVE PAT-PRINT-SW             TO PAT-E-PRINT-SW(PAT-COUNT)
040800
040900     MOVE PAT-TEXT                 TO W-TRIM-SRC
041000     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
041100     MOVE W-TRIM-LEN                TO PAT-E-TEXT-LEN(PAT-COUNT)
041200     .
041300 C011-EXIT.
041400     EXIT.
041500
041600******************************************************************
041700* Ersetzungsregel-Datei LMNRPLF vollstaendig in
041800* LMN-REPLACER-TABLE lesen
041900******************************************************************
042000 C020-LOAD-REPLACERS SECTION.
042100 C020-00.
042200     PERFORM C021-READ-ONE-REPLACER
042300        UNTIL FILE-EOF-STAT OR RPL-COUNT = 20
042400     .
042500 C020-99.
042600     EXIT.
042700
042800 C021-READ-ONE-REPLACER SECTION.
042900 C021-00.
043000     READ RPLF INTO LMN-REPLACER-REC
043100         AT END
043200             SET FILE-EOF-STAT     TO TRUE
043300             GO TO C021-EXIT
043400     END-READ
043500
043600     IF  NOT FILE-OK AND NOT FILE-EOF-STAT
043700         DISPLAY "Lesefehler LMNRPLF Status: ", FILE-STATUS
043800         SET PRG-ABBRUCH           TO TRUE
043900         GO TO C021-EXIT
044000     END-IF
044100
044200     ADD  1                       TO RPL-COUNT
044300     MOVE RPL-FIND-TEXT            TO RPL-FIND(RPL-COUNT)
044400     MOVE RPL-REPLACE-TEXT         TO RPL-REPLACE(RPL-COUNT)
044500
044600     MOVE RPL-FIND-TEXT            TO W-TRIM-SRC
044700     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
044800     MOVE W-TRIM-LEN                TO RPL-FIND-LEN(RPL-COUNT)
044900
045000     MOVE RPL-REPLACE-TEXT         TO W-TRIM-SRC
045100     PERFORM H900-COMPUTE-TRIM-LEN THRU H900-EXIT
045200     MOVE W-TRIM-LEN                TO RPL-REPLACE-LEN(RPL-COUNT)
045300     .
045400 C021-EXIT.
045500     EXIT.
045600
045700******************************************************************
045800* Checkpoint-Bestand LMNCKPF vollstaendig in
045900* LMN-CHECKPOINT-TABLE lesen
046000******************************************************************
046100 C030-LOAD-CHECKPOINTS SECTION.
046200 C030-00.
046300     PERFORM C031-READ-ONE-CHECKPOINT
046400        UNTIL FILE-EOF-STAT OR CKPT-COUNT = 50
046500
046600     CLOSE CKPTF
046700     .
046800 C030-99.
046900     EXIT.
047000
047100 C031-READ-ONE-CHECKPOINT SECTION.
047200 C031-00.
047300     READ CKPTF INTO LMN-FPTR-REC
047400         AT END
047500             SET FILE-EOF-STAT     TO TRUE
047600             GO TO C031-EXIT
047700     END-READ
047800
047900     IF  NOT FILE-OK AND NOT FILE-EOF-STAT
048000         DISPLAY "Lesefehler LMNCKPF Status: ", FILE-STATUS
048100         SET PRG-ABBRUCH           TO TRUE
048200         GO TO C031-EXIT
048300     END-IF
048400
048500     ADD  1                       TO CKPT-COUNT
048600     MOVE FP-LOG-ID                TO CKPT-LOG-ID(CKPT-COUNT)
048700     MOVE FP-FILENAME              TO CKPT-FILENAME(CKPT-COUNT)
048800     MOVE FP-FILE-CREATE-TIME      TO CKPT-CREATE-TIME(CKPT-COUNT)
048900     MOVE FP-LAST-READ-POS         TO CKPT-LAST-READ-POS(CKPT-COUNT)
049000     SET  CKPT-NOT-MATCHED(CKPT-COUNT) TO TRUE
049100     .
049200 C031-EXIT.
049300     EXIT.
049400
049500******************************************************************
049600* Steuerdatei LMNCTLF vollstaendig lesen und je LOG-ID nur den
049700* Kandidaten mit der juengsten Erstellungszeit in
049800* LMN-RUNCTL-TABLE uebernehmen (BATCH FLOW Schritt 1 -
049900* "aktuellste Datei zu einem Wildcard-Namen ermitteln")
050000******************************************************************
050100 C035-LOAD-RUN-CONTROL SECTION.
050200 C035-00.
050300     MOVE ZERO                    TO RCT-COUNT
050400     PERFORM C036-READ-ONE-CANDIDATE
050500        UNTIL CTL-EOF OR PRG-ABBRUCH
050600     .
050700 C035-99.
050800     EXIT.
050900
051000 C036-READ-ONE-CANDIDATE SECTION.
051100 C036-00.
051200     READ CTLF
051300         AT END
051400             SET CTL-EOF           TO TRUE
051500             GO TO C036-EXIT
051600     END-READ
051700
051800     IF  NOT FILE-OK
051900         DISPLAY "Lesefehler LMNCTLF Status: ", FILE-STATUS
052000         SET PRG-ABBRUCH           TO TRUE
052100         GO TO C036-EXIT
052200     END-IF
052300
052400     PERFORM C037-RESOLVE-CANDIDATE
052500     .
052600 C036-EXIT.
052700     EXIT.
052800
052900*        (ein Kandidat je CTL-LOG-ID gewinnt - der mit der
053000*         juengsten CTL-CREATE-TIME; die uebrigen rotierten
053100*         Kopien werden verworfen, vgl. Anf. 6003)
053200 C037-RESOLVE-CANDIDATE SECTION.
053300 C037-00.
053400     SET RCT-NOT-FOUND             TO TRUE
053500     PERFORM C038-TEST-ONE-RUNCTL
053600        VARYING RCT-IDX FROM 1 BY 1
053700        UNTIL RCT-IDX > RCT-COUNT
053800        OR RCT-FOUND
053900
054000     IF  RCT-FOUND
054100         IF  CTL-CREATE-TIME > RCT-CREATE-TIME(RCT-IDX)
054200             MOVE CTL-LOG-PATH      TO RCT-LOG-PATH(RCT-IDX)
054300             MOVE CTL-CREATE-TIME   TO RCT-CREATE-TIME(RCT-IDX)
054400             MOVE CTL-DISPLAY-NAME  TO RCT-DISPLAY-NAME(RCT-IDX)
054500         END-IF
054600     ELSE
054700         IF  RCT-COUNT < 50
054800             ADD  1                TO RCT-COUNT
054900             MOVE RCT-COUNT        TO RCT-IDX
055000             MOVE CTL-LOG-ID       TO RCT-LOG-ID(RCT-IDX)
055100             MOVE CTL-DISPLAY-NAME TO RCT-DISPLAY-NAME(RCT-IDX)
055200             MOVE CTL-LOG-PATH     TO RCT-LOG-PATH(RCT-IDX)
055300             MOVE CTL-CREATE-TIME  TO RCT-CREATE-TIME(RCT-IDX)
055400         ELSE
055500             DISPLAY "LMN-RUNCTL-TABLE voll - Kandidat ",
055600                     "ignoriert: ", CTL-LOG-PATH
055700         END-IF
055800     END-IF
055900     .
056000 C037-99.
056100     EXIT.
056200
056300 C038-TEST-ONE-RUNCTL SECTION.
056400 C038-00.
056500     IF  RCT-LOG-ID(RCT-IDX) = CTL-LOG-ID
056600         SET RCT-FOUND             TO TRUE
056700     END-IF
056800     .
056900 C038-99.
057000     EXIT.
057100
057200******************************************************************
057300* Einen Eintrag der LMN-RUNCTL-TABLE bearbeiten: Checkpoint
057400* suchen, Startposition festlegen, LMNMON0M aufrufen, Metriken
057500* und Checkpoint-Tabelle fortschreiben
057600******************************************************************
057700 C100-NEXT-RUN-ENTRY SECTION.
057800 C100-00.
057900     MOVE RCT-LOG-ID(RCT-IDX)      TO CTL-LOG-ID
058000     MOVE RCT-DISPLAY-NAME(RCT-IDX) TO CTL-DISPLAY-NAME
058100     MOVE RCT-LOG-PATH(RCT-IDX)    TO CTL-LOG-PATH
058200     MOVE RCT-CREATE-TIME(RCT-IDX) TO CTL-CREATE-TIME
058300
058400     ADD  1                       TO C9-LOG-COUNT
058500
058600     PERFORM C110-FIND-CHECKPOINT
058700     PERFORM C120-GET-CURRENT-SIZE
058800     PERFORM C130-DECIDE-START-POS
058900     PERFORM C140-CALL-MODULE
059000     PERFORM C150-POST-RUN-ENTRY
059100     .
059200 C100-EXIT.
059300     EXIT.
059400
059500******************************************************************
059600* Checkpoint-Eintrag fuer CTL-LOG-ID in LMN-CHECKPOINT-TABLE
059700* suchen; bei Treffer CKPT-MATCHED-SW setzen, damit
059800* C200-REWRITE-CHECKPOINTS verwaiste Eintraege erkennt
059900******************************************************************
060000 C110-FIND-CHECKPOINT SECTION.
060100 C110-00.
060200     SET CKPT-NOT-FOUND            TO TRUE
060300     PERFORM C111-TEST-ONE-CHECKPOINT
060400        VARYING CKPT-IDX FROM 1 BY 1
060500        UNTIL CKPT-IDX > CKPT-COUNT
060600        OR CKPT-FOUND
060700     .
060800 C110-99.
060900     EXIT.
061000
061100 C111-TEST-ONE-CHECKPOINT SECTION.
061200 C111-00.
061300     IF  CKPT-LOG-ID(CKPT-IDX) = CTL-LOG-ID
061400         SET CKPT-FOUND            TO TRUE
061500         SET CKPT-MATCHED(CKPT-IDX) TO TRUE
061600     END-IF
061700     .
061800 C111-99.
061900     EXIT.
062000
062100******************************************************************
062200* Aktuelle Groesse der Log-Datei durch einen reinen Zaehl-Vorlese-
062300* Pass ermitteln (dieser Dialekt bietet keinen Stat-Aufruf; die
062400* Datei wird dazu einmal sequentiell gelesen und verworfen)
062500******************************************************************
062600 C120-GET-CURRENT-SIZE SECTION.
062700 C120-00.
062800     MOVE ZERO                    TO C18-CURRENT-SIZE
062900     SET SIZE-NOT-EOF              TO TRUE
063000
063100     MOVE CTL-LOG-PATH             TO ASS-FNAME
063200     MOVE ZERO                     TO ASS-FSTATUS
063300     ENTER "COBOLASSIGN" USING  SIZEF
063400                                ASS-FNAME
063500                         GIVING ASS-FSTATUS
063600
063700     IF  ASS-FSTATUS NOT = ZERO
063800         DISPLAY "Fehler bei COBOLASSIGN (Vorlese-Pass): ",
063900                 ASS-FNAME, " ", ASS-FSTATUS
064000         GO TO C120-EXIT
064100     END-IF
064200
064300     OPEN INPUT SIZEF
064400     IF  NOT FILE-OK
064500         DISPLAY "Fehler Oeffnen Vorlese-Pass: ", FILE-STATUS,
064600                 " Datei: ", CTL-LOG-PATH
064700         GO TO C120-EXIT
064800     END-IF
064900
065000     PERFORM C121-COUNT-ONE-LINE
065100        UNTIL SIZE-EOF
065200
065300     CLOSE SIZEF
065400     .
065500 C120-EXIT.
065600     EXIT.
065700
065800 C121-COUNT-ONE-LINE SECTION.
065900 C121-00.
066000     READ SIZEF
066100         AT END
066200             SET SIZE-EOF          TO TRUE
066300             GO TO C121-EXIT
066400     END-READ
066500
066600     ADD  W-REC-LEN, 1         TO C18-CURRENT-SIZE
066700     .
066800 C121-EXIT.
066900     EXIT.
067000
067100******************************************************************
067200* Startposition fuer LMNMON0M festlegen (BUSINESS RULES -
067300* Checkpoint/Rotations-Erkennung): Pfadwechsel oder eine aktuelle
067400* Groesse unterhalb der letzten Leseposition setzt auf 0 zurueck,
067500* sonst wird ab der letzten Leseposition fortgesetzt
067600******************************************************************
067700 C130-DECIDE-START-POS SECTION.
067800 C130-00.
067900     MOVE CTL-LOG-ID                TO LINK-LOG-ID
068000     MOVE ZERO                      TO LINK-RC
068100     MOVE CTL-LOG-PATH              TO LINK-LOG-PATH
068200     MOVE CTL-DISPLAY-NAME          TO LINK-LOG-DISPLAY-NAME
068300     MOVE CTL-CREATE-TIME           TO LINK-FILE-CREATE-TIME
068400
068500     IF  CKPT-NOT-FOUND
068600         MOVE ZERO                  TO LINK-START-POS
068700     ELSE
068800         IF  CKPT-FILENAME(CKPT-IDX) NOT = CTL-LOG-PATH
068900         OR  C18-CURRENT-SIZE < CKPT-LAST-READ-POS(CKPT-IDX)
069000             MOVE ZERO              TO LINK-START-POS
069100         ELSE
069200             MOVE CKPT-LAST-READ-POS(CKPT-IDX) TO LINK-START-POS
069300         END-IF
069400     END-IF
069500     .
069600 C130-99.
069700     EXIT.
069800
069900******************************************************************
070000* Verarbeitungsmodul fuer die aktuelle Log-Datei aufrufen
070100******************************************************************
070200 C140-CALL-MODULE SECTION.
070300 C140-00.
070400     CALL "LMNMON0M" USING LINK-REC
070500     EVALUATE LINK-RC
070600         WHEN ZERO    CONTINUE
070700         WHEN 100      CONTINUE
070800         WHEN 9999     DISPLAY " RC 9999 aus LMNMON0M - Log: ",
070900                               CTL-DISPLAY-NAME
071000                       SET PRG-ABBRUCH TO TRUE
071100         WHEN OTHER    MOVE LINK-RC TO C4-NUM
071200                       DISPLAY " unbekannter RC aus LMNMON0M: ",
071300                               C4-NUM
071400                       SET PRG-ABBRUCH TO TRUE
071500     END-EVALUATE
071600     .
071700 C140-99.
071800     EXIT.
071900
072000******************************************************************
072100* Rueckgabe aus LMNMON0M verbuchen: Metriken schreiben,
072200* Checkpoint-Tabelle fortschreiben
072300******************************************************************
072400 C150-POST-RUN-ENTRY SECTION.
072500 C150-00.
072600     IF  NOT PRG-ABBRUCH
072700         PERFORM C160-WRITE-OCCURS-METRICS
072800            VARYING OCC-IDX FROM 1 BY 1
072900            UNTIL OCC-IDX > OCC-COUNT
073000
073100         PERFORM C170-WRITE-TALLY-METRICS
073200            VARYING TAL-IDX FROM 1 BY 1
073300            UNTIL TAL-IDX > TAL-COUNT
073400
073500         PERFORM C180-WRITE-FSIZE-METRIC
073600
073700         PERFORM C190-UPDATE-CHECKPOINT
073800     END-IF
073900     .
074000 C150-99.
074100     EXIT.
074200
074300******************************************************************
074400* Eine Occurrences-Metrik nach LMNMETF schreiben
074500******************************************************************
074600 C160-WRITE-OCCURS-METRICS SECTION.
074700 C160-00.
074800     MOVE SPACES                  TO LMN-METRIC-REC
074900     SET  MET-TYPE-OCCURS          TO TRUE
075000     MOVE OCC-PATH(OCC-IDX)        TO MET-PATH
075100     MOVE OCC-VALUE(OCC-IDX)       TO MET-VALUE
075200     WRITE METF-RECORD FROM LMN-METRIC-REC
075300     ADD  1                       TO C9-METRIC-COUNT
075400     .
075500 C160-99.
075600     EXIT.
075700
075800******************************************************************
075900* Eine Matches-Tally-Metrik nach LMNMETF schreiben
076000******************************************************************
076100 C170-WRITE-TALLY-METRICS SECTION.
076200 C170-00.
076300     MOVE SPACES                  TO LMN-METRIC-REC
076400     SET  MET-TYPE-MATCH           TO TRUE
076500     MOVE TAL-PATH(TAL-IDX)        TO MET-PATH
076600     MOVE TAL-VALUE(TAL-IDX)       TO MET-VALUE
076700     WRITE METF-RECORD FROM LMN-METRIC-REC
076800     ADD  1                       TO C9-METRIC-COUNT
076900     .
077000 C170-99.
077100     EXIT.
077200
077300******************************************************************
077400* Dateigroessen-Metrik fuer diesen Log nach LMNMETF schreiben
077500******************************************************************
077600 C180-WRITE-FSIZE-METRIC SECTION.
077700 C180-00.
077800     MOVE SPACES                  TO LMN-METRIC-REC
077900     SET  MET-TYPE-FSIZE           TO TRUE
078000     MOVE CTL-DISPLAY-NAME         TO FS-LOG-NAME
078100     MOVE LINK-FILE-SIZE           TO FS-BYTE-COUNT
078200     WRITE METF-RECORD FROM LMN-METRIC-REC
078300     ADD  1                       TO C9-METRIC-COUNT
078400     .
078500 C180-99.
078600     EXIT.
078700
078800******************************************************************
078900* LMN-CHECKPOINT-TABLE fuer diesen Log mit der Rueckgabe aus
079000* LMNMON0M fortschreiben (neuer Eintrag, falls beim Start nicht
079100* vorhanden)
079200******************************************************************
079300 C190-UPDATE-CHECKPOINT SECTION.
079400 C190-00.
079500     IF  CKPT-NOT-FOUND
079600         IF  CKPT-COUNT < 50
079700             ADD  1                TO CKPT-COUNT
079800             MOVE CKPT-COUNT       TO CKPT-IDX
079900             MOVE CTL-LOG-ID       TO CKPT-LOG-ID(CKPT-IDX)
080000         ELSE
080100             DISPLAY "LMN-CHECKPOINT-TABLE voll - Log nicht ",
080200                     "vermerkt: ", CTL-DISPLAY-NAME
080300             GO TO C190-EXIT
080400         END-IF
080500     END-IF
080600
080700     MOVE CTL-LOG-PATH            TO CKPT-FILENAME(CKPT-IDX)
080800     MOVE CTL-CREATE-TIME         TO CKPT-CREATE-TIME(CKPT-IDX)
080900     MOVE LINK-END-POS            TO CKPT-LAST-READ-POS(CKPT-IDX)
081000     SET  CKPT-MATCHED(CKPT-IDX)  TO TRUE
081100     .
081200 C190-EXIT.
081300     EXIT.
081400
081500******************************************************************
081600* Suchmuster-Datei LMNPATF zum Lesen oeffnen
081700******************************************************************
081800 F100-OPEN-PATF SECTION.
081900 F100-00.
082000     OPEN INPUT PATF
082100     IF  NOT FILE-OK
082200         DISPLAY "Fehler beim Oeffnen LMNPATF: ", FILE-STATUS
082300         SET PRG-ABBRUCH           TO TRUE
082400     END-IF
082500     .
082600 F100-99.
082700     EXIT.
082800
082900******************************************************************
083000* Ersetzungsregel-Datei LMNRPLF zum Lesen oeffnen
083100******************************************************************
083200 F110-OPEN-RPLF SECTION.
083300 F110-00.
083400     OPEN INPUT RPLF
083500     IF  NOT FILE-OK
083600         DISPLAY "Fehler beim Oeffnen LMNRPLF: ", FILE-STATUS
083700         SET PRG-ABBRUCH           TO TRUE
083800     END-IF
083900     .
084000 F110-99.
084100     EXIT.
084200
084300******************************************************************
084400* Checkpoint-Bestand LMNCKPF zum Lesen oeffnen
084500******************************************************************
084600 F120-OPEN-CKPTF-IN SECTION.
084700 F120-00.
084800     OPEN INPUT CKPTF
084900     IF  NOT FILE-OK AND NOT FILE-EOF-STAT
085000         DISPLAY "Fehler beim Oeffnen LMNCKPF: ", FILE-STATUS
085100         SET PRG-ABBRUCH           TO TRUE
085200     END-IF
085300*        (CKPTF bleibt hier offen - wird erst am Ende von
085400*         C030-LOAD-CHECKPOINTS wieder geschlossen, nachdem
085500*         der Bestand gelesen ist. Deshalb fehlt CKPTF in der
085600*         CLOSE-Liste von B090-ENDE - Anf. 6003)
085700     .
085800 F120-99.
085900     EXIT.
086000
086100******************************************************************
086200* Steuerdatei LMNCTLF zum Lesen oeffnen
086300******************************************************************
086400 F130-OPEN-CTLF SECTION.
086500 F130-00.
086600     OPEN INPUT CTLF
086700     IF  NOT FILE-OK
086800         DISPLAY "Fehler beim Oeffnen LMNCTLF: ", FILE-STATUS
086900         SET PRG-ABBRUCH           TO TRUE
087000     END-IF
087100     .
087200 F130-99.
087300     EXIT.
087400
087500******************************************************************
087600* Metrik-Datei LMNMETF zum Schreiben oeffnen
087700******************************************************************
087800 F140-OPEN-METF SECTION.
087900 F140-00.
088000     OPEN OUTPUT METF
088100     IF  NOT FILE-OK
088200         DISPLAY "Fehler beim Oeffnen LMNMETF: ", FILE-STATUS
088300         SET PRG-ABBRUCH           TO TRUE
088400     END-IF
088500     .
088600 F140-99.
088700     EXIT.
088800
088900******************************************************************
089000* Laenge eines trailingblank-gefuellten Feldes (W-TRIM-SRC)
089100* ohne nachgestellte Leerzeichen ermitteln
089200******************************************************************
089300 H900-COMPUTE-TRIM-LEN SECTION.
089400 H900-00.
089500     MOVE 200                     TO W-TRIM-LEN
089600     PERFORM H910-TRIM-SCAN
089700        UNTIL W-TRIM-LEN = ZERO
089800        OR W-TRIM-SRC(W-TRIM-LEN:1) NOT = SPACE
089900     .
090000 H900-EXIT.
090100     EXIT.
090200
090300******************************************************************
090400* Eine Stelle beim Laengenscan zuruecknehmen
090500******************************************************************
090600 H910-TRIM-SCAN SECTION.
090700 H910-00.
090800     SUBTRACT 1                   FROM W-TRIM-LEN
090900     .
091000 H910-99.
091100     EXIT.
091200
091300******************************************************************
091400* TIMESTAMP erstellen
091500******************************************************************
091600 U200-TIMESTAMP SECTION.
091700 U200-00.
091800     ENTER TAL "TIME" USING TAL-TIME
091900     MOVE CORR TAL-TIME TO TAL-TIME-D
092000     .
092100 U200-99.
092200     EXIT.
092300
092400******************************************************************
092500* Checkpoint-Bestand LMNCKPF vollstaendig aus
092600* LMN-CHECKPOINT-TABLE neu schreiben; Eintraege ohne Treffer in
092700* diesem Lauf (CKPT-NOT-MATCHED - Log nicht mehr in LMNCTLF
092800* vertreten) werden dabei ausgesondert, vgl. C210
092900******************************************************************
093000 C200-REWRITE-CHECKPOINTS SECTION.
093100 C200-00.
093200     OPEN OUTPUT CKPTF
093300     IF  NOT FILE-OK
093400         DISPLAY "Fehler beim Neuschreiben LMNCKPF: ", FILE-STATUS
093500         SET PRG-ABBRUCH           TO TRUE
093600         GO TO C200-EXIT
093700     END-IF
093800
093900     PERFORM C210-WRITE-ONE-CHECKPOINT
094000        VARYING CKPT-IDX FROM 1 BY 1
094100        UNTIL CKPT-IDX > CKPT-COUNT
094200
094300     CLOSE CKPTF
094400     .
094500 C200-EXIT.
094600     EXIT.
094700
094800 C210-WRITE-ONE-CHECKPOINT SECTION.
094900 C210-00.
095000     IF  CKPT-NOT-MATCHED(CKPT-IDX)
095100         GO TO C210-99
095200     END-IF
095300
095400     MOVE SPACES                  TO LMN-FPTR-REC
095500     MOVE CKPT-LOG-ID(CKPT-IDX)   TO FP-LOG-ID
095600     MOVE CKPT-FILENAME(CKPT-IDX) TO FP-FILENAME
095700     MOVE CKPT-CREATE-TIME(CKPT-IDX) TO FP-FILE-CREATE-TIME
095800     MOVE CKPT-LAST-READ-POS(CKPT-IDX) TO FP-LAST-READ-POS
095900     WRITE CKPTF-RECORD FROM LMN-FPTR-REC
096000     .
096100 C210-99.
096200     EXIT.
096300
096400******************************************************************
096500* Programmabbruch protokollieren
096600******************************************************************
096700 Z999-ERRLOG SECTION.
096800 Z999-00.
096900     DISPLAY "   >>> FEHLERPROTOKOLL ", K-MODUL, " <<<"
097000     .
097100 Z999-99.
097200     EXIT.
