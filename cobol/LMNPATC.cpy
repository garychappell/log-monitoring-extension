000100******************************************************************
000200* LMNPATC  --  SEARCH-PATTERN Record und Pattern-Tabelle          *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 1991-02-11                                   *
000500* Letzte Version   :: A.01.00                                      *
000600* Kurzbeschreibung :: Record-Layout fuer die Suchmuster-          *
000700*                     Konfigurationsdatei LMNPATF und die          *
000800*                     EXTERNAL-Tabelle, die Treiber und Modul      *
000900*                     fuer einen Lauf gemeinsam benutzen.          *
001000*                                                                  *
001100* Aenderungen                                                      *
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von | Kommentar                        *
001400*---------|------------|-----|----------------------------------*
001500* A.00.00  | 1987-06-02 | hrs | Neuerstellung                   *
001600* A.00.01  | 1989-11-30 | klm | PAT-PRINT-SW ergaenzt            *
001700* A.01.00  | 1991-02-11 | hrs | PAT-CASE-SW auf 88-Pegel umgestellt
001800*----------------------------------------------------------------*
001900*
002000* LMN-PATTERN-REC  --  ein Satz der Konfigurationsdatei LMNPATF,
002100* ein Satz pro eingerichtetem Suchmuster.
002200*
002300 01  LMN-PATTERN-REC.
002400     05  PAT-DISPLAY-NAME        PIC X(30).
002500     05  PAT-TEXT                 PIC X(60).
002600     05  PAT-EXACT-SW             PIC X(01).
002700         88  PAT-EXACT-MATCH                  VALUE "Y".
002800         88  PAT-SUBSTR-MATCH                 VALUE "N".
002900     05  PAT-CASE-SW              PIC X(01).
003000         88  PAT-CASE-SENSITIVE               VALUE "Y".
003100         88  PAT-CASE-INSENSITIVE             VALUE "N".
003200     05  PAT-PRINT-SW             PIC X(01).
003300         88  PAT-PRINT-MATCHES                VALUE "Y".
003400         88  PAT-NO-PRINT-MATCHES             VALUE "N".
003500     05  FILLER                   PIC X(07).
003600*
003700* LMN-PATTERN-TABLE  --  Im Speicher gehaltenes Abbild von LMNPATF,
003800* einmal pro Lauf von LMNDRV0O gelesen und an LMNMON0M ueber
003900* EXTERNAL WORKING-STORAGE weitergegeben, nach dem Muster der
004000* =LMNLIB-Pufferbereiche, die zwischen Treiber und Modul ueber
004050* EXTERNAL gemeinsam genutzt werden.
004100*
004200 01  LMN-PATTERN-TABLE IS EXTERNAL.
004300     05  PAT-COUNT                PIC S9(04) COMP.
004400     05  PAT-ENTRY OCCURS 20 TIMES INDEXED BY PAT-IDX.
004500         10  PAT-E-DISPLAY-NAME   PIC X(30).
004600         10  PAT-E-TEXT           PIC X(60).
004650         10  PAT-E-TEXT-UC        PIC X(60).
004700         10  PAT-E-TEXT-LEN       PIC S9(04) COMP.
004800         10  PAT-E-EXACT-SW       PIC X(01).
004900             88  PAT-E-EXACT-MATCH            VALUE "Y".
005000         10  PAT-E-CASE-SW        PIC X(01).
005100             88  PAT-E-CASE-SENSITIVE         VALUE "Y".
005200         10  PAT-E-PRINT-SW       PIC X(01).
005300             88  PAT-E-PRINT-MATCHES          VALUE "Y".
