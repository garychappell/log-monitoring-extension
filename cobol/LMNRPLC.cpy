000100******************************************************************
000200* LMNRPLC  --  Text-Replacer Record und Replacer-Tabelle          *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 1989-11-30                                   *
000500* Letzte Version   :: A.00.01                                      *
000600* Kurzbeschreibung :: Record-Layout fuer die Ersetzungsregel-     *
000700*                     Datei LMNRPLF. Querschnittliche             *
000800*                     Konfiguration, nicht an ein einzelnes       *
000900*                     Suchmuster gebunden.                        *
001000*                                                                  *
001100* Aenderungen                                                      *
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von | Kommentar                        *
001400*---------|------------|-----|----------------------------------*
001500* A.00.00  | 1987-06-02 | hrs | Neuerstellung                   *
001600* A.00.01  | 1989-11-30 | klm | Aus LMNPATC herausgezogen        *
001700*----------------------------------------------------------------*
001800*
001900 01  LMN-REPLACER-REC.
002000     05  RPL-FIND-TEXT             PIC X(30).
002100     05  RPL-REPLACE-TEXT          PIC X(30).
002200     05  FILLER                    PIC X(04).
002300*
002400 01  LMN-REPLACER-TABLE IS EXTERNAL.
002500     05  RPL-COUNT                 PIC S9(04) COMP.
002600     05  RPL-ENTRY OCCURS 20 TIMES INDEXED BY RPL-IDX.
002700         10  RPL-FIND              PIC X(30).
002800         10  RPL-FIND-LEN          PIC S9(04) COMP.
002900         10  RPL-REPLACE           PIC X(30).
003000         10  RPL-REPLACE-LEN       PIC S9(04) COMP.
