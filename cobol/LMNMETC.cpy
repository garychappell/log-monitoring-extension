000100******************************************************************
000200* LMNMETC  --  METRIC / FILE-SIZE-METRIC Record und die          *
000300*              EXTERNAL-Sammeltabellen fuer Occurrences und       *
000400*              Matches                                            *
000500*------------------------------------------------------------------*
000600* Letzte Aenderung :: 1991-02-11                                   *
000700* Letzte Version   :: A.01.00                                      *
000800* Kurzbeschreibung :: Ausgabe-Record fuer LMNMETF, ein Satz pro   *
000900*                     Occurrences-Zaehler, pro Matches-Tally      *
001000*                     und einer pro Dateigroessen-Metrik.         *
001100*                                                                  *
001200* Aenderungen                                                      *
001300*----------------------------------------------------------------*
001400* Vers.   | Datum      | von | Kommentar                        *
001500*---------|------------|-----|----------------------------------*
001600* A.00.00  | 1987-06-02 | hrs | Neuerstellung                   *
001700* A.01.00  | 1991-02-11 | hrs | LMN-FSIZE-VIEW REDEFINES ergaenzt
001800*----------------------------------------------------------------*
001900*
002000* LMN-METRIC-REC  --  ein Satz der Ausgabedatei LMNMETF.
002100* MET-TYPE-CD steuert, welche der beiden Sichten gilt:
002200*   "O" = Occurrences-Zaehler, "M" = Matches-Tally,
002300*   "F" = Dateigroessen-Metrik (siehe LMN-FSIZE-VIEW unten).
002400*
002500 01  LMN-METRIC-REC.
002600     05  MET-TYPE-CD               PIC X(01).
002700         88  MET-TYPE-OCCURS                  VALUE "O".
002800         88  MET-TYPE-MATCH                   VALUE "M".
002900         88  MET-TYPE-FSIZE                   VALUE "F".
003000     05  MET-PATH                  PIC X(200).
003100     05  MET-VALUE                 PIC S9(15).
003200     05  FILLER                    PIC X(04).
003300*
003400* LMN-FSIZE-VIEW  --  Sicht auf denselben Satz fuer MET-TYPE-CD
003500* = "F"; FS-LOG-NAME und FS-BYTE-COUNT belegen dieselben Bytes
003600* wie MET-PATH/MET-VALUE oben.
003700*
003800 01  LMN-FSIZE-VIEW REDEFINES LMN-METRIC-REC.
003900     05  FS-TYPE-CD                PIC X(01).
004000     05  FS-LOG-NAME               PIC X(100).
004100     05  FILLER                    PIC X(101).
004200     05  FS-BYTE-COUNT             PIC 9(18).
004300*
004400* LMN-OCCURS-TABLE  --  je ein Eintrag pro konfiguriertem
004500* Suchmuster (parallel zu LMN-PATTERN-TABLE in LMNPATC), vom
004600* Modul LMNMON0M waehrend des Laufs fortgeschrieben.
004700*
004800 01  LMN-OCCURS-TABLE IS EXTERNAL.
004900     05  OCC-COUNT                 PIC S9(04) COMP.
005000     05  OCC-ENTRY OCCURS 20 TIMES INDEXED BY OCC-IDX.
005100         10  OCC-PATH              PIC X(200).
005200         10  OCC-VALUE             PIC S9(09) COMP.
005300*
005400* LMN-MATCH-TALLY-TABLE  --  ein Eintrag pro unterschiedlichem
005500* getroffenen Text (nur fuer Suchmuster mit PAT-PRINT-MATCHES).
005600*
005700 01  LMN-MATCH-TALLY-TABLE IS EXTERNAL.
005800     05  TAL-COUNT                 PIC S9(04) COMP.
005900     05  TAL-ENTRY OCCURS 100 TIMES INDEXED BY TAL-IDX.
006000         10  TAL-PATH              PIC X(200).
006100         10  TAL-VALUE             PIC S9(09) COMP.
