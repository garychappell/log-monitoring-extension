000100******************************************************************
000200* LMNLNKC  --  LINK-REC fuer CALL "LMNMON0M" USING LINK-REC       *
000300*------------------------------------------------------------------*
000400* Letzte Aenderung :: 1991-02-11                                   *
000500* Letzte Version   :: A.01.00                                      *
000600* Kurzbeschreibung :: Uebergabebereich zwischen dem Treiber        *
000700*                     LMNDRV0O und dem Verarbeitungsmodul          *
000800*                     LMNMON0M, ein Aufruf pro ueberwachter Log-   *
000900*                     Datei, nach der Aufrufschnittstelle der     *
001000*                     =LMNLIB Treiber/Modul-Programme.             *
001100* Aenderungen                                                      *
001200*----------------------------------------------------------------*
001300* Vers.   | Datum      | von | Kommentar                        *
001400*---------|------------|-----|----------------------------------*
001500* A.00.00  | 1987-06-02 | hrs | Neuerstellung                   *
001600* A.01.00  | 1991-02-11 | hrs | LINK-RESET-SW ergaenzt           *
001620* A.02.00  | 2003-07-15 | twn | LINK-RESET-SW nie von LMNMON0M  *
001640*          |            |     | ausgewertet - Reset laeuft ueber *
001660*          |            |     | LINK-START-POS=0; Feld entfernt  *
001680*          |            |     | und als FILLER belassen          *
001700*----------------------------------------------------------------*
001800*
001900 01  LINK-REC.
002000     05  LINK-HDR.
002100*           Laufende Nummer des Log in LMN-CHECKPOINT-TABLE
002200         10  LINK-LOG-ID            PIC 9(04).
002300         10  LINK-RC                PIC S9(04) COMP.
002400*           0    = OK
002500*           100  = Log leer oder keine Treffer in diesem Lauf
002600*           9999 = Programmabbruch - Treiber muss reagieren
002700     05  LINK-DATA.
002800*           Aufgeloester Pfad der zu lesenden Log-Datei
002900         10  LINK-LOG-PATH          PIC X(100).
003000         10  LINK-LOG-DISPLAY-NAME  PIC X(30).
003100         10  LINK-FILE-CREATE-TIME  PIC 9(18).
003200*           Uebergabe: Leseposition, ab der begonnen wird
003300         10  LINK-START-POS         PIC 9(18).
003400*           Rueckgabe: Leseposition am Ende des Laufs
003500         10  LINK-END-POS           PIC 9(18).
003600*           Rueckgabe: Dateigroesse nach Erreichen von EOF
003700         10  LINK-FILE-SIZE         PIC 9(18).
003800         10  FILLER                 PIC X(01).
