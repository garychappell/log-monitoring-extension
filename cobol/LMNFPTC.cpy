000100******************************************************************
000200* LMNFPTC  --  FILE-POINTER Checkpoint-Record und Checkpoint-     *
000300*              Tabelle                                            *
000400*------------------------------------------------------------------*
000500* Letzte Aenderung :: 1991-02-11                                   *
000600* Letzte Version   :: A.01.00                                      *
000700* Kurzbeschreibung :: Record-Layout fuer die Checkpoint-Datei      *
000800*                     LMNCKPF. Das Zielsystem kennt kein ISAM,     *
000900*                     darum wird die Datei als kurze SEQUENTIAL-  *
001000*                     Datei gefuehrt, die jeden Lauf komplett      *
001100*                     neu geschrieben wird (vgl. FILES-Abschnitt   *
001200*                     der Spezifikation).                         *
001300*                                                                  *
001400* Aenderungen                                                      *
001500*----------------------------------------------------------------*
001600* Vers.   | Datum      | von | Kommentar                        *
001700*---------|------------|-----|----------------------------------*
001800* A.00.00  | 1987-06-02 | hrs | Neuerstellung                   *
001900* A.01.00  | 1991-02-11 | hrs | CKPT-MATCHED-SW fuer Lauf-       *
002000*          |            |     | Abgleich ergaenzt                *
002100*----------------------------------------------------------------*
002200*
002300* LMN-FPTR-REC  --  ein Satz der Checkpoint-Datei LMNCKPF, ein
002400* Satz pro ueberwachter Log-Datei.
002500*
002600 01  LMN-FPTR-REC.
002700     05  FP-LOG-ID                PIC 9(04).
002800     05  FP-FILENAME               PIC X(100).
002900     05  FP-FILE-CREATE-TIME       PIC 9(18).
003000     05  FP-LAST-READ-POS          PIC 9(18).
003100     05  FILLER                    PIC X(06).
003200*
003300* LMN-CHECKPOINT-TABLE  --  Im Speicher gehaltenes Abbild von
003400* LMNCKPF fuer die Dauer eines Laufs; von LMNDRV0O beim Vorlauf
003500* vollstaendig gelesen, waehrend der Verarbeitung fortgeschrieben
003600* und beim Nachlauf vollstaendig neu geschrieben.
003700*
003800 01  LMN-CHECKPOINT-TABLE IS EXTERNAL.
003900     05  CKPT-COUNT                PIC S9(04) COMP.
004000     05  CKPT-ENTRY OCCURS 50 TIMES INDEXED BY CKPT-IDX.
004100         10  CKPT-LOG-ID           PIC 9(04).
004200         10  CKPT-FILENAME         PIC X(100).
004300         10  CKPT-CREATE-TIME      PIC 9(18).
004400         10  CKPT-LAST-READ-POS    PIC 9(18).
004500         10  CKPT-MATCHED-SW       PIC X(01).
004600             88  CKPT-MATCHED                 VALUE "Y".
004700             88  CKPT-NOT-MATCHED             VALUE "N".
